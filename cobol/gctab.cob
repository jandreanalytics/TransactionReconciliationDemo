000100*****************************************************                     
000200*                                                    *                    
000300*  Working Storage For The In-Memory POS Table      *                     
000400*                                                    *                    
000500*****************************************************                     
000600* The POS file is loaded whole into this table at                         
000700* ba010 before the processor file is read at all - the                    
000800* processor pass then looks Pos-Transaction-Id up here                    
000900* by Prc-Reference-Id.  The POS file is NOT assumed                       
001000* sorted (spec note) so the search at ba025 is a serial                   
001100* scan, not SEARCH ALL.                                                   
001200*                                                                         
001300* Sizing note: a day's run is specced for up to 30,000                    
001400* POS transactions (the source system generated 25,000                    
001500* plus duplicates) - Tab-Max below MUST track that.                       
001600*                                                                         
001700* 09/12/25 vbc - Created.                                                 
001800* 16/12/25 vbc - Occurs raised from 10,000 to 30,000                      
001900*                after ops queried a peak-season run.                     
002000*                                                                         
002100 01  GC-Pos-Table.                                                        
002200     03  Tab-Max                  pic 9(5)  value 30000.                  
002300     03  filler                   pic x(4).                               
002400     03  Tab-Entries               occurs 30000                           
002500                                    indexed by Tab-Ix.                    
002600         05  Tab-Transaction-Id   pic x(30).                              
002700         05  Tab-Card-Id          pic x(25).                              
002800         05  Tab-Amount           pic s9(7)v99.                           
002900         05  Tab-Matched-Flag     pic x.                                  
003000             88  Tab-Matched          value "Y".                          
003100             88  Tab-Not-Matched      value "N".                          
003200*                                                                         
003300 01  GC-Pos-Table-Counts.                                                 
003400     03  Tab-Loaded-Count         pic 9(7)  comp value zero.              
003500*        How many of the 30,000 slots are in use.                         
003600     03  Tab-Search-Ix            pic 9(7)  comp value zero.              
003700*        Working subscript for the serial scan.                           
003800     03  Tab-Found-Switch         pic x     value "N".                    
003900         88  Tab-Found                value "Y".                          
004000         88  Tab-Not-Found            value "N".                          
004100     03  filler                   pic x(4).                               
004200*                                                                         

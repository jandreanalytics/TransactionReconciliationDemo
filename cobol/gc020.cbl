000100*****************************************************************         
000200*                                                                *        
000300*        Gift Card Transaction Validation (TXN-VALIDATE)        *         
000400*             Business Hours / Weekend / Settlement Delay        *        
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000**                                                                        
001100      program-id.         gc020.                                          
001200**                                                                        
001300    author.               V B Coen FBCS, FIDM, FIDPM.                     
001400**                                                                        
001500    installation.         Applewood Computers.                            
001600**                                                                        
001700    date-written.         12/12/1984.                                     
001800**                                                                        
001900    date-compiled.                                                        
002000**                                                                        
002100    security.             Copyright (C) 1984-2026, Vincent Bryan          
002200                           Coen.  Distributed under the GNU               
002300                           General Public License.  See the file          
002400                           COPYING for details.                           
002500**                                                                        
002600    remarks.              Gift Card Transaction Validation - a            
002700                           three-way callable serving business            
002800                           hours, weekend and settlement-delay            
002900                           checks off one shared Linkage area.            
003000**                                                                        
003100    version.              1.00 of 12/12/84  11:20.                        
003200****                                                                      
003300* Changes:                                                                
003400* 12/12/84 vbc -         Written for the GC (Gift Card) module,           
003500*                        hours/weekend logic lifted off the old           
003600*                        till-shift rostering routine.                    
003700* 03/05/86 vbc -    .01  Weekend test reworked to Zeller's rule -         
003800*                        the old day-name table missed century            
003900*                        boundaries.                                      
004000* 11/03/98 vbc -    .02  Y2K - all Dates here always carried full         
004100*                        century, but added a century-digit guard         
004200*                        in the weekend check anyway - cheap              
004300*                        insurance against a two-digit-year field         
004400*                        reaching this routine from upstream.             
004500* 09/12/25 vbc - 1.1.00  Migration to Open Cobol/GnuCobol build.          
004600* 18/12/25 vbc -    .03  Delay classifier widened to use Julian           
004700*                        day numbers, seconds-of-day wrapped at           
004800*                        midnight incorrectly before this.                
004900* 21/12/25 vbc -    .04  Dropped the UPSI trace switch - QA could         
005000*                        never get an on-request trace out of an          
005100*                        unattended nightly run anyway.  The              
005200*                        three checks below now echo their result         
005300*                        to console unconditionally instead               
005400*                        (ticket GC-118).                                 
005500* 16/04/26 vbc          Copyright notice update superseding all           
005600*                        previous notices.                                
005700*                                                                         
005800****************************************************************          
005900* Copyright Notice.                                                       
006000* ****************                                                        
006100*                                                                         
006200* This notice supersedes all prior copyright notices and was              
006300* updated 2024-04-16.                                                     
006400*                                                                         
006500* These files and programs are part of the Applewood Computers            
006600* Accounting System and is Copyright (c) Vincent B Coen.                  
006700* 1976-2026 and later.                                                    
006800*                                                                         
006900* This program is now free software; you can redistribute it              
007000* and/or modify it under the terms of the GNU General Public              
007100* License as published by the Free Software Foundation; version           
007200* 3 and later as revised for personal usage only and that                 
007300* includes for use within a business but without repackaging or           
007400* for Resale in any way.                                                  
007500*                                                                         
007600* ACAS is distributed in the hope that it will be useful, but             
007700* WITHOUT ANY WARRANTY; without even the implied warranty of              
007800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
007900* GNU General Public License for more details.                            
008000*                                                                         
008100* You should have received a copy of the GNU General Public               
008200* License along with ACAS; see the file COPYING.  If not, write           
008300* to the Free Software Foundation, 59 Temple Place, Suite 330,            
008400* Boston, MA 02111-1307 USA.                                              
008500*                                                                         
008600****************************************************************          
008700*                                                                         
008800 environment             division.                                        
008900*===============================                                          
009000*                                                                         
009100 configuration           section.                                         
009200 special-names.                                                           
009300     crt status is COB-CRT-STATUS.                                        
009400*        Carried over from the shop's common ENVDIV block -               
009500*        GC020 is a called subroutine with no screen I-O,                 
009600*        but every program in the suite declares it.                      
009700*                                                                         
009800 input-output            section.                                         
009900*------------------------------                                           
010000*    No files - GC020 is a called validation routine.                     
010100*                                                                         
010200 data                    division.                                        
010300*===============================                                          
010400*                                                                         
010500 working-storage section.                                                 
010600*-----------------------                                                  
010700*                                                                         
010800 77  Prog-Name               pic x(15) value "GC020 (1.1.00)".            
010900*                                                                         
011000 77  COB-CRT-STATUS           pic xx.                                     
011100*                                                                         
011200 01  WS-Zeller-Work.                                                      
011300*        Working fields for the day-of-week rule (.01 above).             
011400*        Each /4 or /5 term is floored into its own field                 
011500*        before the terms are added - adding un-floored                   
011600*        divisions in one COMPUTE gives the wrong day on                  
011700*        roughly one date in four, so do not collapse these               
011800*        back into a single statement.                                    
011900     03  WS-Z-Month               pic 9(2)      comp.                     
012000     03  WS-Z-Year                pic 9(4)      comp.                     
012100     03  WS-Z-K                   pic 9(2)      comp.                     
012200     03  WS-Z-J                   pic 9(2)      comp.                     
012300     03  WS-Z-K4                  pic 9(2)      comp.                     
012400     03  WS-Z-J4                  pic 9(2)      comp.                     
012500     03  WS-Z-Term1                pic 9(4)      comp.                    
012600     03  WS-Z-H-Raw                pic 9(4)      comp.                    
012700     03  WS-Z-H                    pic 9(1)      comp.                    
012800     03  WS-Z-H2                   pic 9(1)      comp.                    
012900     03  WS-Z-Shifted               pic 9(4)      comp.                   
013000     03  filler                    pic x(4).                              
013100*                                                                         
013200 01  WS-Julian-Work.                                                      
013300*        Working fields for the Julian day number used by                 
013400*        the settlement-delay classifier (.03 above).  As                 
013500*        with the Zeller work above, each division is                     
013600*        floored into its own field first.                                
013700     03  WS-Jl-Month               pic 9(2)      comp.                    
013800     03  WS-Jl-Year                pic 9(4)      comp.                    
013900     03  WS-Jl-T1                  pic 9(9)      comp.                    
014000     03  WS-Jl-T2                  pic 9(9)      comp.                    
014100     03  WS-Jl-T3A                 pic 9(4)      comp.                    
014200     03  WS-Jl-T3                  pic 9(9)      comp.                    
014300     03  WS-Jl-Pos-Days            pic 9(9)      comp.                    
014400     03  WS-Jl-Proc-Days           pic 9(9)      comp.                    
014500     03  WS-Jl-Day-Diff            pic s9(9)     comp.                    
014600     03  WS-Jl-Tod-Pos             pic 9(5)      comp.                    
014700     03  WS-Jl-Tod-Proc            pic 9(5)      comp.                    
014800     03  filler                    pic x(4).                              
014900*                                                                         
015000 01  WS-Date-Split.                                                       
015100*        One date, broken out for the calendar routines -                 
015200*        loaded from whichever timestamp is being tested.                 
015300     03  WS-Ds-Ccyy                pic 9(4).                              
015400     03  WS-Ds-Mm                  pic 9(2).                              
015500     03  WS-Ds-Dd                  pic 9(2).                              
015600     03  WS-Ds-Hh                  pic 9(2).                              
015700     03  WS-Ds-Mi                  pic 9(2).                              
015800     03  WS-Ds-Ss                  pic 9(2).                              
015900     03  WS-Ds-Bin  redefines WS-Ds-Ccyy.                                 
016000*        Century-only view of the date under test, checked                
016100*        unconditionally in ba020-Check-Weekend below to                  
016200*        catch a bad century digit pair reaching this                     
016300*        routine (the .02 Y2K guard).                                     
016400         05  WS-Ds-Century         pic 9(2).                              
016500         05  filler                pic 9(2).                              
016600*                                                                         
016700 linkage section.                                                         
016800*---------------                                                          
016900*                                                                         
017000 copy  "gccall.cob".                                                      
017100*                                                                         
017200 01  Lk-Validate-Area.                                                    
017300     03  Lk-Ts-Pos                 pic 9(14).                             
017400     03  Lk-Ts-Pos-R  redefines Lk-Ts-Pos.                                
017500         05  Lk-Pos-Ccyy           pic 9(4).                              
017600         05  Lk-Pos-Mm             pic 9(2).                              
017700         05  Lk-Pos-Dd             pic 9(2).                              
017800         05  Lk-Pos-Hh             pic 9(2).                              
017900         05  Lk-Pos-Mi             pic 9(2).                              
018000         05  Lk-Pos-Ss             pic 9(2).                              
018100     03  Lk-Ts-Proc                pic 9(14).                             
018200     03  Lk-Ts-Proc-R  redefines Lk-Ts-Proc.                              
018300         05  Lk-Proc-Ccyy          pic 9(4).                              
018400         05  Lk-Proc-Mm            pic 9(2).                              
018500         05  Lk-Proc-Dd            pic 9(2).                              
018600         05  Lk-Proc-Hh            pic 9(2).                              
018700         05  Lk-Proc-Mi            pic 9(2).                              
018800         05  Lk-Proc-Ss            pic 9(2).                              
018900     03  Lk-Day-Of-Week            pic 9         comp.                    
019000*            1 = Monday ... 7 = Sunday.                                   
019100     03  Lk-Delay-Seconds          pic s9(9)     comp.                    
019200     03  Lk-Result-Code            pic x(12).                             
019300         88  Lk-Result-In-Hours        value "IN-HOURS    ".              
019400         88  Lk-Result-After-Hours     value "AFTER-HOURS ".              
019500         88  Lk-Result-Weekday         value "WEEKDAY     ".              
019600         88  Lk-Result-Weekend         value "WEEKEND     ".              
019700         88  Lk-Result-Normal          value "NORMAL      ".              
019800         88  Lk-Result-Delayed         value "DELAYED     ".              
019900         88  Lk-Result-Missing-Risk    value "MISSING-RISK".              
020000         88  Lk-Result-Abnormal        value "ABNORMAL    ".              
020100     03  Lk-Peak-Code              pic x.                                 
020200         88  Lk-Peak-Lunch             value "L".                         
020300         88  Lk-Peak-Dinner            value "D".                         
020400         88  Lk-Peak-None              value "N".                         
020500     03  filler                    pic x(4).                              
020600*                                                                         
020700 procedure division  using  GC-Calling-Data                               
020800                             Lk-Validate-Area.                            
020900*=================================================                        
021000*                                                                         
021100 ba000-Main.                                                              
021200     move     zero  to  Gc-Return-Code.                                   
021300*                                                                         
021400     if       Gc-Function-Hours                                           
021500              perform  ba010-Check-Business-Hours thru                    
021600                       ba010-Exit                                         
021700              go to    ba000-Exit.                                        
021800*                                                                         
021900     if       Gc-Function-Weekend                                         
022000              perform  ba020-Check-Weekend  thru  ba020-Exit              
022100              go to    ba000-Exit.                                        
022200*                                                                         
022300     if       Gc-Function-Delay                                           
022400              perform  ba030-Classify-Delay  thru  ba030-Exit             
022500              go to    ba000-Exit.                                        
022600*                                                                         
022700     move     9  to  Gc-Return-Code.                                      
022800*                                                                         
022900 ba000-Exit.                                                              
023000     goback.                                                              
023100*                                                                         
023200 ba010-Check-Business-Hours.                                              
023300*                                                                         
023400* Store is open 08:00 up to but not including 22:00 - a                   
023500* 22:xx timestamp is after closing, per the till-shift                    
023600* rules this was lifted from.                                             
023700*                                                                         
023800     move     Lk-Pos-Hh  to  WS-Ds-Hh.                                    
023900*                                                                         
024000     if       WS-Ds-Hh  >= 08  and  WS-Ds-Hh  < 22                        
024100              set    Lk-Result-In-Hours    to  true                       
024200     else                                                                 
024300              set    Lk-Result-After-Hours to  true.                      
024400*                                                                         
024500     set      Lk-Peak-None  to  true.                                     
024600     if       WS-Ds-Hh  >= 11  and  WS-Ds-Hh  < 14                        
024700              set  Lk-Peak-Lunch   to  true.                              
024800     if       WS-Ds-Hh  >= 17  and  WS-Ds-Hh  < 20                        
024900              set  Lk-Peak-Dinner  to  true.                              
025000*                                                                         
025100     display  "GC020 hours check " Lk-Result-Code.                        
025200*                                                                         
025300 ba010-Exit.                                                              
025400     exit.                                                                
025500*                                                                         
025600 ba020-Check-Weekend.                                                     
025700*                                                                         
025800* Day-of-week by Zeller's congruence, done long-hand as                   
025900* three DIVIDE steps rather than one packed COMPUTE, so                   
026000* the intermediate remainders can be traced if it is                      
026100* ever again wrong at a century boundary (see .01 above).                 
026200*                                                                         
026300     move     Lk-Pos-Mm   to  WS-Ds-Mm.                                   
026400     move     Lk-Pos-Dd   to  WS-Ds-Dd.                                   
026500     move     Lk-Pos-Ccyy to  WS-Ds-Ccyy.                                 
026600*                                                                         
026700     if       WS-Ds-Mm  <  03                                             
026800              compute  WS-Z-Month = WS-Ds-Mm + 12                         
026900              compute  WS-Z-Year  = WS-Ds-Ccyy - 1                        
027000     else                                                                 
027100              move     WS-Ds-Mm    to  WS-Z-Month                         
027200              move     WS-Ds-Ccyy  to  WS-Z-Year.                         
027300*                                                                         
027400     divide   WS-Z-Year  by  100  giving  WS-Z-J                          
027500                                  remainder  WS-Z-K.                      
027600*                                                                         
027700     compute  WS-Z-Term1 = (13 * (WS-Z-Month + 1)) / 5.                   
027800     compute  WS-Z-K4    = WS-Z-K / 4.                                    
027900     compute  WS-Z-J4    = WS-Z-J / 4.                                    
028000*                                                                         
028100     compute  WS-Z-H-Raw = WS-Ds-Dd + WS-Z-Term1 + WS-Z-K                 
028200                          + WS-Z-K4 + WS-Z-J4 + (5 * WS-Z-J).             
028300*                                                                         
028400     divide   WS-Z-H-Raw  by  7  giving  WS-Z-Month                       
028500                                 remainder  WS-Z-H.                       
028600*        (WS-Z-Month re-used here purely as a throwaway                   
028700*         quotient - the remainder is what we want.)                      
028800*                                                                         
028900*        WS-Z-H : 0=Sat 1=Sun 2=Mon 3=Tue 4=Wed 5=Thu 6=Fri.              
029000*        Shift round to Monday=1 .. Sunday=7, the numbering               
029100*        this module was asked to return, by one more                     
029200*        DIVIDE/REMAINDER step.                                           
029300*                                                                         
029400     compute  WS-Z-Shifted = WS-Z-H + 5.                                  
029500     divide   WS-Z-Shifted  by  7  giving  WS-Z-Month                     
029600                                   remainder  WS-Z-H2.                    
029700     compute  Lk-Day-Of-Week = WS-Z-H2 + 1.                               
029800*                                                                         
029900     if       Lk-Day-Of-Week  >=  6                                       
030000              set    Lk-Result-Weekend  to  true                          
030100     else                                                                 
030200              set    Lk-Result-Weekday  to  true.                         
030300*                                                                         
030400     if       WS-Ds-Century  not =  19  and                               
030500              WS-Ds-Century  not =  20                                    
030600              display  "GC020 century out of range "                      
030700                                  WS-Ds-Century.                          
030800*                                                                         
030900 ba020-Exit.                                                              
031000     exit.                                                                
031100*                                                                         
031200 ba030-Classify-Delay.                                                    
031300*                                                                         
031400* Settlement delay is wanted in whole seconds, POS clock                  
031500* to processor clock.  Dates are turned into a Julian day                 
031600* number first (Fliegel & Van Flandern form) so a delay                   
031700* that crosses midnight, or several days late, still comes                
031800* out right - a plain 9(14) subtraction does not work as                  
031900* the field is not a pure binary count of seconds.                        
032000*                                                                         
032100     perform  ba031-Days-For-Pos.                                         
032200     perform  ba032-Days-For-Proc.                                        
032300*                                                                         
032400     compute  WS-Jl-Tod-Pos  = (Lk-Pos-Hh  * 3600)                        
032500                              + (Lk-Pos-Mi  * 60) + Lk-Pos-Ss.            
032600     compute  WS-Jl-Tod-Proc = (Lk-Proc-Hh * 3600)                        
032700                              + (Lk-Proc-Mi * 60) + Lk-Proc-Ss.           
032800*                                                                         
032900     compute  WS-Jl-Day-Diff = WS-Jl-Proc-Days - WS-Jl-Pos-Days.          
033000*                                                                         
033100     compute  Lk-Delay-Seconds = (WS-Jl-Day-Diff * 86400)                 
033200                              + WS-Jl-Tod-Proc - WS-Jl-Tod-Pos.           
033300*                                                                         
033400     if       Lk-Delay-Seconds  >=  1  and                                
033500              Lk-Delay-Seconds  <=  5                                     
033600              set   Lk-Result-Normal        to  true                      
033700              go to ba030-Exit.                                           
033800*                                                                         
033900     if       Lk-Delay-Seconds  >=  30  and                               
034000              Lk-Delay-Seconds  <=  120                                   
034100              set   Lk-Result-Delayed       to  true                      
034200              go to ba030-Exit.                                           
034300*                                                                         
034400     if       Lk-Delay-Seconds  >=  300  and                              
034500              Lk-Delay-Seconds  <=  600                                   
034600              set   Lk-Result-Missing-Risk  to  true                      
034700              go to ba030-Exit.                                           
034800*                                                                         
034900     set      Lk-Result-Abnormal  to  true.                               
035000*                                                                         
035100 ba030-Exit.                                                              
035200     display  "GC020 delay check " Lk-Delay-Seconds                       
035300                       " " Lk-Result-Code.                                
035400     exit.                                                                
035500*                                                                         
035600 ba031-Days-For-Pos.                                                      
035700     move     Lk-Pos-Dd    to  WS-Ds-Dd.                                  
035800     move     Lk-Pos-Mm    to  WS-Jl-Month.                               
035900     move     Lk-Pos-Ccyy  to  WS-Jl-Year.                                
036000     if       WS-Jl-Month  <  03                                          
036100              compute  WS-Jl-Month = WS-Jl-Month + 12                     
036200              compute  WS-Jl-Year  = WS-Jl-Year - 1.                      
036300     compute  WS-Jl-T1  = (1461 * (WS-Jl-Year + 4800)) / 4.               
036400     compute  WS-Jl-T2  = (367  * (WS-Jl-Month - 2)) / 12.                
036500     compute  WS-Jl-T3A = (WS-Jl-Year + 4900) / 100.                      
036600     compute  WS-Jl-T3  = (3 * WS-Jl-T3A) / 4.                            
036700     compute  WS-Jl-Pos-Days =                                            
036800              WS-Jl-T1 + WS-Jl-T2 - WS-Jl-T3 + WS-Ds-Dd.                  
036900*                                                                         
037000 ba032-Days-For-Proc.                                                     
037100     move     Lk-Proc-Dd    to  WS-Ds-Dd.                                 
037200     move     Lk-Proc-Mm    to  WS-Jl-Month.                              
037300     move     Lk-Proc-Ccyy  to  WS-Jl-Year.                               
037400     if       WS-Jl-Month  <  03                                          
037500              compute  WS-Jl-Month = WS-Jl-Month + 12                     
037600              compute  WS-Jl-Year  = WS-Jl-Year - 1.                      
037700     compute  WS-Jl-T1  = (1461 * (WS-Jl-Year + 4800)) / 4.               
037800     compute  WS-Jl-T2  = (367  * (WS-Jl-Month - 2)) / 12.                
037900     compute  WS-Jl-T3A = (WS-Jl-Year + 4900) / 100.                      
038000     compute  WS-Jl-T3  = (3 * WS-Jl-T3A) / 4.                            
038100     compute  WS-Jl-Proc-Days =                                           
038200              WS-Jl-T1 + WS-Jl-T2 - WS-Jl-T3 + WS-Ds-Dd.                  
038300*                                                                         

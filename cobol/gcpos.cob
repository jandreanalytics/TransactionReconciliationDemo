000100*****************************************************                     
000200*                                                    *                    
000300*  Record Definition For Gift Card POS Trans File   *                     
000400*                                                    *                    
000500*     Uses Pos-Transaction-Id as key (not sorted)   *                     
000600*****************************************************                     
000700* File size 184 bytes, line sequential, 1 rec/txn.                        
000800*                                                                         
000900* This is the store-side (point of sale) half of the                      
001000* nightly reconciliation match - see also gcproc.cob                      
001100* for the processor (settlement) side of the same                         
001200* transaction.                                                            
001300*                                                                         
001400* 09/12/25 vbc - Created for the GC (Gift Card) module.                   
001500* 11/12/25 vbc - Added 88-levels for Pos-Type & Pos-Status                
001600*                after two data-entry queries off site.                   
001700*                                                                         
001800 01  GC-Pos-Record.                                                       
001900     03  Pos-Transaction-Id       pic x(30).                              
002000*        e.g. TX-POS-202606151234-123456, may carry                       
002100*        a -DUP suffix on a duplicate store charge.                       
002200     03  Pos-Card-Id              pic x(25).                              
002300     03  Pos-Amount               pic s9(7)v99.                           
002400*        Zero for a balance-check transaction.                            
002500     03  Pos-Type                 pic x(12).                              
002600         88  Pos-Type-Purchase        value "PURCHASE    ".               
002700         88  Pos-Type-Refund          value "REFUND      ".               
002800         88  Pos-Type-Balance         value "BALANCE     ".               
002900         88  Pos-Type-Reload          value "RELOAD      ".               
003000         88  Pos-Type-Activate        value "ACTIVATE    ".               
003100         88  Pos-Type-Void            value "VOID        ".               
003200         88  Pos-Type-Partial-Auth    value "PARTIAL_AUTH".               
003300         88  Pos-Type-Load-Fee        value "LOAD_FEE    ".               
003400         88  Pos-Type-No-Auth         value "NO_AUTH     ".               
003500     03  Pos-Timestamp            pic 9(14).                              
003600*        YYYYMMDDHHMMSS, POS clock at time of sale.                       
003700     03  Pos-Timestamp-R redefines Pos-Timestamp.                         
003800         05  Pos-Ts-Ccyy          pic 9(4).                               
003900         05  Pos-Ts-Mm            pic 9(2).                               
004000         05  Pos-Ts-Dd            pic 9(2).                               
004100         05  Pos-Ts-Hh            pic 9(2).                               
004200         05  Pos-Ts-Mi            pic 9(2).                               
004300         05  Pos-Ts-Ss            pic 9(2).                               
004400     03  Pos-Store-Id             pic x(10).                              
004500*        e.g. STORE-0512.                                                 
004600     03  Pos-Terminal-Id          pic x(8).                               
004700*        e.g. POS-001.                                                    
004800     03  Pos-Batch-Id             pic x(30).                              
004900*        BATCH-<store>-<ccyymmdd>-<n>, daily till batch.                  
005000     03  Pos-Auth-Code            pic x(6).                               
005100     03  Pos-Status               pic x(10).                              
005200         88  Pos-Status-Approved      value "APPROVED  ".                 
005300     03  Pos-Balance-After        pic s9(7)v99.                           
005400*        Card balance struck after this transaction.                      
005500     03  filler                   pic x(21).                              
005600*        Spare - carried forward from the Chk record                      
005700*        habit of padding for future field growth.                        
005800*                                                                         

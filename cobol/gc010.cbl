000100*****************************************************************         
000200*                                                                *        
000300*        Gift Card Balance Posting routine (BALANCE-POST)       *         
000400*                     Debit / Credit / Floor                    *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000**                                                                        
001100      program-id.         gc010.                                          
001200**                                                                        
001300    author.               V B Coen FBCS, FIDM, FIDPM.                     
001400**                                                                        
001500    installation.         Applewood Computers.                            
001600**                                                                        
001700    date-written.         09/12/1984.                                     
001800**                                                                        
001900    date-compiled.                                                        
002000**                                                                        
002100    security.             Copyright (C) 1984-2026, Vincent Bryan          
002200                           Coen.  Distributed under the GNU               
002300                           General Public License.  See the file          
002400                           COPYING for details.                           
002500**                                                                        
002600    remarks.              Gift Card Balance Posting - applies a           
002700                           card's day of transactions to its              
002800                           opening balance and returns the                
002900                           closing balance, floored at zero.              
003000**                                                                        
003100    version.              1.00 of 09/12/84  09:14.                        
003200****                                                                      
003300* Changes:                                                                
003400* 09/12/84 vbc -         Written for the GC (Gift Card) module,           
003500*                        posting rules taken off the sales                
003600*                        ledger cash-allocation routine.                  
003700* 14/01/85 vbc -    .01  Added the zero floor - a run showed a            
003800*                        card going negative on a part-refund.            
003900* 22/06/89 vbc -    .02  Rate4-Exclusion style rounding lifted            
004000*                        out, now uses plain ROUNDED.                     
004100* 11/03/98 vbc -    .03  Y2K - date fields widened to 9(14) CCYY          
004200*                        across the GC copybooks - note only, this        
004300*                        routine touches no date field itself.            
004400* 09/12/25 vbc - 1.1.00 Migration to Open Cobol/GnuCobol build.           
004500* 20/12/25 vbc -    .04 Lk-Txn-Amount-X redefines added so a bad          
004600*                        amount can be shown to the operator as           
004700*                        raw bytes when the NUMERIC test below            
004800*                        rejects it, instead of re-editing it.            
004900* 21/12/25 vbc -    .05 Dropped the UPSI trace switch - QA could          
005000*                        never get an on-request trace out of an          
005100*                        unattended nightly run anyway.  The zero         
005200*                        floor and the bad-amount guard now echo          
005300*                        to console unconditionally instead               
005400*                        (ticket GC-118).                                 
005500* 21/12/25 vbc -    .06 Added the opening-balance sanity check -          
005600*                        one bad extract handed this routine a            
005700*                        card with a negative opening balance and         
005800*                        nobody noticed until the auditors asked.         
005900* 22/12/25 vbc -    .07 Only an ACTIVE card is eligible for new           
006000*                        transactions - a non-ACTIVE card (other          
006100*                        than REDEEMED, already forced to zero            
006200*                        below) was having its transaction table          
006300*                        posted exactly as if it were ACTIVE.             
006400*                        Ineligible cards now pass their opening          
006500*                        balance straight through untouched               
006600*                        (QA query, ticket GC-122).                       
006700* 16/04/26 vbc          Copyright notice update superseding all           
006800*                        previous notices.                                
006900*                                                                         
007000****************************************************************          
007100* Copyright Notice.                                                       
007200* ****************                                                        
007300*                                                                         
007400* This notice supersedes all prior copyright notices and was              
007500* updated 2024-04-16.                                                     
007600*                                                                         
007700* These files and programs are part of the Applewood Computers            
007800* Accounting System and is Copyright (c) Vincent B Coen.                  
007900* 1976-2026 and later.                                                    
008000*                                                                         
008100* This program is now free software; you can redistribute it              
008200* and/or modify it under the terms of the GNU General Public              
008300* License as published by the Free Software Foundation; version           
008400* 3 and later as revised for personal usage only and that                 
008500* includes for use within a business but without repackaging or           
008600* for Resale in any way.                                                  
008700*                                                                         
008800* ACAS is distributed in the hope that it will be useful, but             
008900* WITHOUT ANY WARRANTY; without even the implied warranty of              
009000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
009100* GNU General Public License for more details.                            
009200*                                                                         
009300* You should have received a copy of the GNU General Public               
009400* License along with ACAS; see the file COPYING.  If not, write           
009500* to the Free Software Foundation, 59 Temple Place, Suite 330,            
009600* Boston, MA 02111-1307 USA.                                              
009700*                                                                         
009800****************************************************************          
009900*                                                                         
010000 environment             division.                                        
010100*===============================                                          
010200*                                                                         
010300 configuration           section.                                         
010400 special-names.                                                           
010500     crt status is COB-CRT-STATUS.                                        
010600*        Carried over from the shop's common ENVDIV block -               
010700*        GC010 is a called subroutine with no screen I-O,                 
010800*        but every program in the suite declares it.                      
010900*                                                                         
011000 input-output            section.                                         
011100*------------------------------                                           
011200*    No files - GC010 is a called calculation routine.                    
011300*                                                                         
011400 data                    division.                                        
011500*===============================                                          
011600*                                                                         
011700 working-storage section.                                                 
011800*-----------------------                                                  
011900*                                                                         
012000 77  Prog-Name               pic x(15) value "GC010 (1.1.00)".            
012100*                                                                         
012200 77  COB-CRT-STATUS           pic xx.                                     
012300*                                                                         
012400 01  WS-Balance-Work.                                                     
012500     03  WS-Running-Balance       pic s9(7)v99.                           
012600*        Accumulates through the transaction loop.                        
012700     03  WS-Ix                    pic 9(4)      comp.                     
012800*        Working subscript into Lk-Txn-Table.                             
012900     03  WS-Txn-Count-Copy        pic 9(4)      comp.                     
013000     03  filler                   pic x(4).                               
013100*                                                                         
013200 01  WS-Zero-Floor-Test.                                                  
013300     03  WS-Closing-Balance       pic s9(7)v99.                           
013400     03  WS-Closing-Balance-U redefines WS-Closing-Balance                
013500                                  pic 9(7)v99.                            
013600*        Unsigned view, moved into only after the negative                
013700*        test below has turned the shortfall positive - used              
013800*        for the console echo in ba000-Floor below (the .01               
013900*        zero-floor fix, ticket GC-118).                                  
014000     03  filler                   pic x(4).                               
014100*                                                                         
014200 01  WS-Opening-Check.                                                    
014300     03  WS-Opening-Test          pic s9(7)v99.                           
014400     03  WS-Opening-Test-U redefines WS-Opening-Test                      
014500                                  pic 9(7)v99.                            
014600*        Unsigned view, moved into only after the negative                
014700*        test in ba000-Main below has turned the shortfall                
014800*        positive - used for the .06 opening-balance console              
014900*        echo (ticket GC-121).                                            
015000     03  filler                   pic x(4).                               
015100*                                                                         
015200 linkage section.                                                         
015300*---------------                                                          
015400*                                                                         
015500 copy  "gccard.cob".                                                      
015600 copy  "gccall.cob".                                                      
015700*                                                                         
015800 01  Lk-Balance-Area.                                                     
015900     03  Lk-Opening-Balance       pic s9(7)v99.                           
016000     03  Lk-Txn-Count             pic 9(4)      comp.                     
016100     03  Lk-Txn-Table  occurs 500  indexed by Lk-Ix.                      
016200         05  Lk-Txn-Type          pic x(12).                              
016300         05  Lk-Txn-Amount        pic s9(7)v99.                           
016400         05  Lk-Txn-Amount-X redefines Lk-Txn-Amount                      
016500                                  pic x(9).                               
016600*            Raw byte view, displayed in ba010-Apply-One-Txn              
016700*            below when the NUMERIC test on Lk-Txn-Amount                 
016800*            fails, so a corrupt entry can be shown to the                
016900*            operator/auditor without re-editing it.                      
017000     03  Lk-Closing-Balance       pic s9(7)v99.                           
017100     03  filler                   pic x(4).                               
017200*                                                                         
017300 procedure division  using  GC-Card-Record                                
017400                             GC-Calling-Data                              
017500                             Lk-Balance-Area.                             
017600*=================================================                        
017700*                                                                         
017800 ba000-Main.                                                              
017900     move     zero  to  Gc-Return-Code.                                   
018000     move     Lk-Opening-Balance  to  WS-Running-Balance.                 
018100     move     zero  to  WS-Ix.                                            
018200     move     Lk-Txn-Count        to  WS-Txn-Count-Copy.                  
018300*                                                                         
018400     move     Lk-Opening-Balance  to  WS-Opening-Test.                    
018500     if       WS-Opening-Test  is negative                                
018600              compute  WS-Opening-Test = zero - WS-Opening-Test           
018700              move     WS-Opening-Test  to  WS-Opening-Test-U             
018800              display  "GC010 opening balance negative "                  
018900                                  WS-Opening-Test-U.                      
019000*                                                                         
019100     if       not  Crd-Status-Active                                      
019200              move  Lk-Opening-Balance  to  WS-Closing-Balance            
019300              go to ba000-Ineligible.                                     
019400*                                                                         
019500     if       WS-Txn-Count-Copy = zero                                    
019600              move  Lk-Opening-Balance  to  WS-Closing-Balance            
019700              go to ba000-Floor.                                          
019800*                                                                         
019900     perform  ba010-Apply-One-Txn  thru  ba010-Exit                       
020000              varying  WS-Ix  from 1 by 1                                 
020100              until    WS-Ix > WS-Txn-Count-Copy.                         
020200*                                                                         
020300     move     WS-Running-Balance  to  WS-Closing-Balance.                 
020400     go       to ba000-Floor.                                             
020500*                                                                         
020600 ba000-Ineligible.                                                        
020700*                                                                         
020800* Only an ACTIVE card takes new transactions (spec rule, .07              
020900* above) - REDEEMED still gets forced to zero below regardless,           
021000* everything else (INACTIVE/PENDING/EXPIRED/CANCELLED) simply             
021100* carries its opening balance forward untouched.                          
021200*                                                                         
021300     if       WS-Txn-Count-Copy  not = zero                               
021400              display  "GC010 status ineligible, txns ignored "           
021500                                  Crd-Status.                             
021600*                                                                         
021700 ba000-Floor.                                                             
021800*                                                                         
021900* A REDEEMED card is zero by definition regardless of                     
022000* what the transaction loop above computed - the caller                   
022100* should not have offered transactions for one, but we                    
022200* do not trust that.                                                      
022300*                                                                         
022400     if       Crd-Status-Redeemed                                         
022500              move  zero  to  WS-Closing-Balance                          
022600              go to ba000-Store-Result.                                   
022700*                                                                         
022800     if       WS-Closing-Balance  is negative                             
022900              compute  WS-Closing-Balance =                               
023000                                  zero - WS-Closing-Balance               
023100              move     WS-Closing-Balance to WS-Closing-Balance-U         
023200              display  "GC010 zero floor applied, short "                 
023300                                  WS-Closing-Balance-U                    
023400              move     zero  to  WS-Closing-Balance.                      
023500*                                                                         
023600 ba000-Store-Result.                                                      
023700     compute  Lk-Closing-Balance rounded =                                
023800                       WS-Closing-Balance.                                
023900     go       to ba000-Exit.                                              
024000*                                                                         
024100 ba000-Exit.                                                              
024200     goback.                                                              
024300*                                                                         
024400 ba010-Apply-One-Txn.                                                     
024500*                                                                         
024600* One line per transaction in Lk-Txn-Table.  Only three                   
024700* of the nine gift-card transaction types move money -                    
024800* every other type (BALANCE, ACTIVATE, VOID, PARTIAL_AUTH,                
024900* LOAD_FEE, NO_AUTH) leaves WS-Running-Balance untouched.                 
025000*                                                                         
025100     if       Lk-Txn-Amount (WS-Ix)  is not numeric                       
025200              display  "GC010 bad amount bytes "                          
025300                                  Lk-Txn-Amount-X (WS-Ix)                 
025400              move  zero  to  Lk-Txn-Amount (WS-Ix).                      
025500*                                                                         
025600     if       Lk-Txn-Type (WS-Ix) = "PURCHASE    "                        
025700              subtract  Lk-Txn-Amount (WS-Ix)                             
025800                    from  WS-Running-Balance                              
025900              go to  ba010-Exit.                                          
026000*                                                                         
026100     if       Lk-Txn-Type (WS-Ix) = "REFUND      "                        
026200       or     Lk-Txn-Type (WS-Ix) = "RELOAD      "                        
026300              add  Lk-Txn-Amount (WS-Ix)                                  
026400                    to  WS-Running-Balance                                
026500              go to  ba010-Exit.                                          
026600*                                                                         
026700 ba010-Exit.                                                              
026800     exit.                                                                
026900*                                                                         

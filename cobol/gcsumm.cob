000100*****************************************************                     
000200*                                                    *                    
000300*  Working Storage For Reconciliation Control Totals *                    
000400*                                                    *                    
000500*****************************************************                     
000600* Accumulated across the whole run - no control                           
000700* breaks, single set of totals as per the printed                         
000800* summary report layout.  Modelled on the payroll                         
000900* history accumulator block, one counter per line                         
001000* of the report.                                                          
001100*                                                                         
001200* 09/12/25 vbc - Created.                                                 
001300* 15/12/25 vbc - Added Sum-Perfect-Match-Count, was                       
001400*                being derived in-line, now kept here                     
001500*                so the report para just moves it.                        
001600*                                                                         
001700 01  GC-Summary-Counters.                                                 
001800     03  Sum-Total-Pos-Count      pic 9(7)      comp.                     
001900     03  Sum-Total-Proc-Count     pic 9(7)      comp.                     
002000     03  Sum-Pos-Amount-Total     pic s9(9)v99  comp-3.                   
002100     03  Sum-Proc-Amount-Total    pic s9(9)v99  comp-3.                   
002200     03  Sum-Net-Amount-Diff      pic s9(9)v99  comp-3.                   
002300     03  Sum-Missing-In-Proc-Cnt  pic 9(7)      comp.                     
002400     03  Sum-Missing-In-Pos-Cnt   pic 9(7)      comp.                     
002500     03  Sum-Decimal-Shift-Cnt    pic 9(7)      comp.                     
002600     03  Sum-Other-Amount-Cnt     pic 9(7)      comp.                     
002700     03  Sum-Perfect-Match-Cnt    pic 9(7)      comp.                     
002800     03  filler                  pic x(6).                                
002900*        Spare - room for one more 9(7) counter should                    
003000*        a future discrepancy class be asked for.                         
003100*                                                                         

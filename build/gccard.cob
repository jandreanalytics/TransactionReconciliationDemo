000100*****************************************************                     
000200*                                                    *                    
000300*  Record Definition For Gift Card Master           *                     
000400*                                                    *                    
000500*     Uses Crd-Card-Id as key                       *                     
000600*****************************************************                     
000700* Record size 83 bytes.  This is a Linkage layout, not                    
000800* a file opened in this suite - GC010 receives one by                     
000900* reference from whatever caller holds the card file.                     
001000*                                                                         
001100* Supplied to the GC010 balance-posting subprogram                        
001200* by whatever caller holds the day's card file - this                     
001300* copybook is NOT opened directly by gcrecon, it is                       
001400* the Linkage layout GC010 expects (see gccall.cob).                      
001500*                                                                         
001600* 10/12/25 vbc - Created.                                                 
001700* 14/12/25 vbc - Added Crd-Status 88-levels, one for                      
001800*                each status the card master carries.                     
001900*                                                                         
002000 01  GC-Card-Record.                                                      
002100     03  Crd-Card-Id              pic x(25).                              
002200     03  Crd-Initial-Balance      pic s9(7)v99.                           
002300*        Face value struck at activation.                                 
002400     03  Crd-Current-Balance      pic s9(7)v99.                           
002500*        Zero always when Crd-Status is REDEEMED.                         
002600     03  Crd-Status               pic x(10).                              
002700         88  Crd-Status-Active        value "ACTIVE    ".                 
002800         88  Crd-Status-Inactive      value "INACTIVE  ".                 
002900         88  Crd-Status-Redeemed      value "REDEEMED  ".                 
003000         88  Crd-Status-Pending       value "PENDING   ".                 
003100         88  Crd-Status-Expired       value "EXPIRED   ".                 
003200         88  Crd-Status-Cancelled     value "CANCELLED ".                 
003300     03  Crd-Activation-Date      pic 9(14).                              
003400     03  Crd-Activation-Date-R redefines Crd-Activation-Date.             
003500         05  Crd-Ad-Ccyy          pic 9(4).                               
003600         05  Crd-Ad-Mm            pic 9(2).                               
003700         05  Crd-Ad-Dd            pic 9(2).                               
003800         05  Crd-Ad-Hh            pic 9(2).                               
003900         05  Crd-Ad-Mi            pic 9(2).                               
004000         05  Crd-Ad-Ss            pic 9(2).                               
004100     03  Crd-Last-Updated         pic 9(14).                              
004200     03  filler                   pic x(2).                               
004300*        Spare.                                                           
004400*                                                                         

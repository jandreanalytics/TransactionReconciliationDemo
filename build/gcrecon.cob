000100*****************************************************************         
000200*                                                                *        
000300*         Gift Card Reconciliation Engine (RECON-ENGINE)        *         
000400*              Nightly POS / Processor Batch Match               *        
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000**                                                                        
001100      program-id.         gcrecon.                                        
001200**                                                                        
001300    author.               V B Coen FBCS, FIDM, FIDPM.                     
001400**                                                                        
001500    installation.         Applewood Computers.                            
001600**                                                                        
001700    date-written.         09/12/1984.                                     
001800**                                                                        
001900    date-compiled.                                                        
002000**                                                                        
002100    security.             Copyright (C) 1984-2026, Vincent Bryan          
002200                           Coen.  Distributed under the GNU               
002300                           General Public License.  See the file          
002400                           COPYING for details.                           
002500**                                                                        
002600    remarks.              Gift Card nightly reconciliation - loads        
002700                           the POS transaction file to a table,           
002800                           passes the processor (settlement) file         
002900                           against it, writes a detail record per         
003000                           pair or orphan, then a summary report          
003100                           of the day's control totals.                   
003200**                                                                        
003300    version.              1.00 of 09/12/84  09:20.                        
003400****                                                                      
003500* Changes:                                                                
003600* 09/12/84 vbc -         Written for the GC (Gift Card) module,           
003700*                        driver modelled on the payroll build             
003800*                        pass - load table, stream second file,           
003900*                        report.                                          
004000* 17/01/85 vbc -    .01  Missing-in-POS sweep separated out to            
004100*                        its own paragraph, was tangled in with           
004200*                        the processor read loop and hard to              
004300*                        follow.                                          
004400* 04/03/89 vbc -    .02  Decimal-shift test added ahead of the            
004500*                        general amount-discrepancy test after            
004600*                        a processor extract came back with a             
004700*                        batch of pound/pence-style entries.              
004800* 11/03/98 vbc -    .03  Y2K - date fields widened to 9(14) CCYY          
004900*                        across the GC copybooks - note only,             
005000*                        this driver holds no date field itself.          
005100* 09/12/25 vbc - 1.1.00 Migration to Open Cobol/GnuCobol build.           
005200* 19/12/25 vbc -    .04 WS-Rpt-Money-Edit redefines added, was            
005300*                        a second 01 level duplicating storage.           
005400* 21/12/25 vbc -    .05 Dropped the UPSI trace switch - QA could          
005500*                        never get an on-request trace out of an          
005600*                        unattended nightly run anyway.  The two          
005700*                        discrepancy classes now echo to console          
005800*                        unconditionally instead, and the summary         
005900*                        report lines are echoed as they are              
006000*                        written (ticket GC-118).                         
006100* 22/12/25 vbc -    .06 Missing-In-Pos branch of ba025 was forcing        
006200*                        Det-Amount-Diff to zero instead of taking        
006300*                        it out to 0 - Proc-Amount, so the field          
006400*                        was not derived the same way as its              
006500*                        Missing-In-Processor twin in ba031.  Made        
006600*                        consistent (QA query, ticket GC-122).            
006700* 16/04/26 vbc          Copyright notice update superseding all           
006800*                        previous notices.                                
006900*                                                                         
007000****************************************************************          
007100* Copyright Notice.                                                       
007200* ****************                                                        
007300*                                                                         
007400* This notice supersedes all prior copyright notices and was              
007500* updated 2024-04-16.                                                     
007600*                                                                         
007700* These files and programs are part of the Applewood Computers            
007800* Accounting System and is Copyright (c) Vincent B Coen.                  
007900* 1976-2026 and later.                                                    
008000*                                                                         
008100* This program is now free software; you can redistribute it              
008200* and/or modify it under the terms of the GNU General Public              
008300* License as published by the Free Software Foundation; version           
008400* 3 and later as revised for personal usage only and that                 
008500* includes for use within a business but without repackaging or           
008600* for Resale in any way.                                                  
008700*                                                                         
008800* ACAS is distributed in the hope that it will be useful, but             
008900* WITHOUT ANY WARRANTY; without even the implied warranty of              
009000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
009100* GNU General Public License for more details.                            
009200*                                                                         
009300* You should have received a copy of the GNU General Public               
009400* License along with ACAS; see the file COPYING.  If not, write           
009500* to the Free Software Foundation, 59 Temple Place, Suite 330,            
009600* Boston, MA 02111-1307 USA.                                              
009700*                                                                         
009800****************************************************************          
009900*                                                                         
010000 environment             division.                                        
010100*===============================                                          
010200*                                                                         
010300 configuration           section.                                         
010400 special-names.                                                           
010500     crt status is COB-CRT-STATUS.                                        
010600*        Carried over from the shop's common ENVDIV block -               
010700*        this is a headless nightly run with no screen I-O,               
010800*        but every program in the suite declares it.                      
010900*                                                                         
011000 input-output            section.                                         
011100*------------------------------                                           
011200 file-control.                                                            
011300     select   GC-Pos-File     assign      "POSFILE"                       
011400                              organization line sequential                
011500                              status       Gc-Pos-File-Status.            
011600*                                                                         
011700     select   GC-Prc-File     assign      "PROCFILE"                      
011800                              organization line sequential                
011900                              status       Gc-Prc-File-Status.            
012000*                                                                         
012100     select   GC-Det-File     assign      "DETFILE"                       
012200                              organization line sequential                
012300                              status       Gc-Det-File-Status.            
012400*                                                                         
012500     select   GC-Summary-File assign      "SUMFILE"                       
012600                              organization line sequential                
012700                              status       Gc-Summary-File-Status.        
012800*                                                                         
012900 data                    division.                                        
013000*===============================                                          
013100*                                                                         
013200 file section.                                                            
013300*-------------                                                            
013400*                                                                         
013500 fd  GC-Pos-File.                                                         
013600*                                                                         
013700 copy  "gcpos.cob".                                                       
013800*                                                                         
013900 fd  GC-Prc-File.                                                         
014000*                                                                         
014100 copy  "gcproc.cob".                                                      
014200*                                                                         
014300 fd  GC-Det-File.                                                         
014400*                                                                         
014500 copy  "gcdet.cob".                                                       
014600*                                                                         
014700 fd  GC-Summary-File.                                                     
014800*                                                                         
014900 01  GC-Summary-Record.                                                   
015000     03  Sum-Rec-Line             pic x(79).                              
015100     03  filler                   pic x(1).                               
015200*                                                                         
015300 working-storage section.                                                 
015400*-----------------------                                                  
015500*                                                                         
015600 77  Prog-Name               pic x(15) value "GCRECON (1.00)".            
015700*                                                                         
015800 77  COB-CRT-STATUS           pic xx.                                     
015900*                                                                         
016000 01  WS-File-Status-Work.                                                 
016100     03  Gc-Pos-File-Status       pic x(2).                               
016200         88  Gc-Pos-Eof               value "10".                         
016300     03  Gc-Prc-File-Status       pic x(2).                               
016400         88  Gc-Prc-Eof               value "10".                         
016500     03  Gc-Det-File-Status       pic x(2).                               
016600     03  Gc-Summary-File-Status   pic x(2).                               
016700     03  filler                   pic x(4).                               
016800*                                                                         
016900 copy  "gctab.cob".                                                       
017000 copy  "gcsumm.cob".                                                      
017100*                                                                         
017200 01  WS-Match-Work.                                                       
017300     03  WS-Match-Ix              pic 9(7)      comp.                     
017400*        Slot found by the ba026 serial scan, saved off                   
017500*        before Tab-Ix runs on past it.                                   
017600     03  filler                   pic x(4).                               
017700*                                                                         
017800 01  WS-Compare-Work.                                                     
017900     03  WS-Abs-Diff2             pic s9(7)v99.                           
018000     03  WS-Abs-Diff2-U redefines WS-Abs-Diff2                            
018100                                  pic 9(7)v99.                            
018200*        Unsigned view for the console echo only, in                      
018300*        ba027 below - by the time this is looked at the                  
018400*        negative test above has already fired, so there                  
018500*        is no sign left to lose.                                         
018600     03  filler                   pic x(4).                               
018700*                                                                         
018800 01  WS-Shift-Work.                                                       
018900     03  WS-Shift-X10             pic s9(8)v999.                          
019000     03  WS-Shift-Div10           pic s9(6)v999.                          
019100     03  WS-Abs-Shift-A           pic s9(8)v999.                          
019200     03  WS-Abs-Shift-A-U redefines WS-Abs-Shift-A                        
019300                                  pic 9(8)v999.                           
019400*        Unsigned view, console echo only - see the note                  
019500*        against WS-Abs-Diff2-U above, same reasoning.                    
019600     03  WS-Abs-Shift-B           pic s9(8)v999.                          
019700     03  filler                   pic x(4).                               
019800*                                                                         
019900 01  WS-Rpt-Value-Work.                                                   
020000     03  WS-Rpt-Count-Edit        pic zzz,zz9.                            
020100     03  filler                   pic x(9).                               
020200 01  WS-Rpt-Money-Edit redefines WS-Rpt-Value-Work                        
020300                                  pic $zzz,zzz,zz9.99-.                   
020400*        Same bytes carry either a count edit or a money                  
020500*        edit - never both at once, so no call to keep two                
020600*        separate 01 levels for it.                                       
020700*                                                                         
020800 01  GC-Rpt-Line.                                                         
020900     03  Rpt-Label                pic x(31).                              
021000     03  Rpt-Value                pic x(48).                              
021100     03  filler                   pic x(1)   value space.                 
021200*                                                                         
021300 01  WS-Console-Line.                                                     
021400     03  WS-Console-Text          pic x(45)  value                        
021500                       "GCRECON exception ".                              
021600*        Scratch line for the unconditional discrepancy                   
021700*        echoes built in ba027 below.                                     
021800     03  filler                   pic x(4).                               
021900*                                                                         
022000 procedure division.                                                      
022100*===================                                                      
022200*                                                                         
022300 ba000-Main.                                                              
022400     display  Prog-Name " starting".                                      
022500*                                                                         
022600     perform  ba010-Load-Pos-Table    thru ba010-Exit.                    
022700     perform  ba020-Read-Processor    thru ba020-Exit.                    
022800     perform  ba030-Sweep-Unmatched   thru ba030-Exit.                    
022900     perform  ba040-Compute-Final     thru ba040-Exit.                    
023000     perform  ba050-Write-Report      thru ba050-Exit.                    
023100*                                                                         
023200     display  Prog-Name " complete".                                      
023300     goback.                                                              
023400*                                                                         
023500 ba010-Load-Pos-Table.                                                    
023600*                                                                         
023700* The whole POS file is read to the in-memory table before a              
023800* single processor record is looked at - the processor pass               
023900* then does a serial scan (POS file not sorted, per the spec              
024000* note carried in gctab.cob).                                             
024100*                                                                         
024200     move     zero  to  Tab-Loaded-Count.                                 
024300     open     input  GC-Pos-File.                                         
024400     if       Gc-Pos-File-Status  not = "00"                              
024500              display  "GCRECON cannot open POSFILE, status "             
024600                                  Gc-Pos-File-Status                      
024700              go to ba010-Exit.                                           
024800*                                                                         
024900     perform  ba011-Read-Pos-Record  thru  ba011-Exit                     
025000              until    Gc-Pos-Eof.                                        
025100*                                                                         
025200     close    GC-Pos-File.                                                
025300*                                                                         
025400 ba010-Exit.                                                              
025500     exit.                                                                
025600*                                                                         
025700 ba011-Read-Pos-Record.                                                   
025800     read     GC-Pos-File                                                 
025900              at end                                                      
026000                       set  Gc-Pos-Eof  to  true                          
026100                       go to ba011-Exit.                                  
026200*                                                                         
026300     if       Tab-Loaded-Count  not <  Tab-Max                            
026400              display  "GCRECON POS table full at " Tab-Max               
026500              go to ba011-Exit.                                           
026600*                                                                         
026700     add      1  to  Tab-Loaded-Count.                                    
026800     move     Pos-Transaction-Id                                          
026900                       to  Tab-Transaction-Id (Tab-Loaded-Count).         
027000     move     Pos-Card-Id                                                 
027100                       to  Tab-Card-Id (Tab-Loaded-Count).                
027200     move     Pos-Amount                                                  
027300                       to  Tab-Amount (Tab-Loaded-Count).                 
027400     set      Tab-Not-Matched (Tab-Loaded-Count)  to  true.               
027500*                                                                         
027600     add      1              to  Sum-Total-Pos-Count.                     
027700     add      Pos-Amount     to  Sum-Pos-Amount-Total.                    
027800*                                                                         
027900 ba011-Exit.                                                              
028000     exit.                                                                
028100*                                                                         
028200 ba020-Read-Processor.                                                    
028300*                                                                         
028400     open     input   GC-Prc-File.                                        
028500     if       Gc-Prc-File-Status  not = "00"                              
028600              display  "GCRECON cannot open PROCFILE, status "            
028700                                  Gc-Prc-File-Status                      
028800              go to ba020-Exit.                                           
028900*                                                                         
029000     open     output  GC-Det-File.                                        
029100     if       Gc-Det-File-Status  not = "00"                              
029200              display  "GCRECON cannot open DETFILE, status "             
029300                                  Gc-Det-File-Status                      
029400              close  GC-Prc-File                                          
029500              go to ba020-Exit.                                           
029600*                                                                         
029700     perform  ba021-Read-Prc-Record  thru  ba021-Exit                     
029800              until    Gc-Prc-Eof.                                        
029900*                                                                         
030000     close    GC-Prc-File.                                                
030100*                                                                         
030200 ba020-Exit.                                                              
030300     exit.                                                                
030400*                                                                         
030500 ba021-Read-Prc-Record.                                                   
030600     read     GC-Prc-File                                                 
030700              at end                                                      
030800                       set  Gc-Prc-Eof  to  true                          
030900                       go to ba021-Exit.                                  
031000*                                                                         
031100     add      1              to  Sum-Total-Proc-Count.                    
031200     add      Prc-Amount     to  Sum-Proc-Amount-Total.                   
031300*                                                                         
031400     perform  ba025-Match-And-Classify  thru  ba025-Exit.                 
031500*                                                                         
031600 ba021-Exit.                                                              
031700     exit.                                                                
031800*                                                                         
031900 ba025-Match-And-Classify.                                                
032000*                                                                         
032100     set      Tab-Not-Found  to  true.                                    
032200     move     zero  to  WS-Match-Ix.                                      
032300*                                                                         
032400     perform  ba026-Search-Pos-Table                                      
032500              varying  Tab-Ix  from 1 by 1                                
032600              until    Tab-Ix > Tab-Loaded-Count                          
032700                       or Tab-Found.                                      
032800*                                                                         
032900     if       Tab-Not-Found                                               
033000              move  spaces  to  Det-Pos-Transaction-Id                    
033100              move  Prc-Transaction-Id                                    
033200                       to  Det-Proc-Transaction-Id                        
033300              move  Prc-Card-Id         to  Det-Card-Id                   
033400              move  zero                to  Det-Pos-Amount                
033500              move  Prc-Amount          to  Det-Proc-Amount               
033600              compute Det-Amount-Diff = zero - Prc-Amount                 
033700              set   Det-Discr-Miss-In-Pos  to  true                       
033800              add   1  to  Sum-Missing-In-Pos-Cnt                         
033900              write GC-Det-Record                                         
034000              go to ba025-Exit.                                           
034100*                                                                         
034200     set      Tab-Matched (WS-Match-Ix)  to  true.                        
034300     move     Tab-Transaction-Id (WS-Match-Ix)                            
034400                       to  Det-Pos-Transaction-Id.                        
034500     move     Prc-Transaction-Id  to  Det-Proc-Transaction-Id.            
034600     move     Prc-Card-Id         to  Det-Card-Id.                        
034700     move     Tab-Amount (WS-Match-Ix)  to  Det-Pos-Amount.               
034800     move     Prc-Amount                to  Det-Proc-Amount.              
034900     compute  Det-Amount-Diff = Tab-Amount (WS-Match-Ix)                  
035000                                 - Prc-Amount.                            
035100*                                                                         
035200     perform  ba027-Classify-Amounts  thru  ba027-Exit.                   
035300*                                                                         
035400     write    GC-Det-Record.                                              
035500*                                                                         
035600 ba025-Exit.                                                              
035700     exit.                                                                
035800*                                                                         
035900 ba026-Search-Pos-Table.                                                  
036000     if       Tab-Transaction-Id (Tab-Ix) = Prc-Reference-Id              
036100              set  Tab-Found  to  true                                    
036200              move Tab-Ix     to  WS-Match-Ix.                            
036300*                                                                         
036400 ba027-Classify-Amounts.                                                  
036500*                                                                         
036600* Tolerance first - a cent or less either way is never a                  
036700* discrepancy of any flavour (spec rule, amount tolerance).               
036800*                                                                         
036900     compute  WS-Abs-Diff2 = Det-Amount-Diff.                             
037000     if       WS-Abs-Diff2  is negative                                   
037100              compute WS-Abs-Diff2 = zero - WS-Abs-Diff2.                 
037200*                                                                         
037300     if       WS-Abs-Diff2  not >  0.01                                   
037400              set  Det-Discr-None  to  true                               
037500              go to ba027-Exit.                                           
037600*                                                                         
037700* Decimal-shift check next, ahead of the general amount                   
037800* discrepancy test - a pence/pound style entry off the                    
037900* processor extract must not fall through to AMOUNT                       
038000* DISCREPANCY.  Held to 3 decimal places per the spec note                
038100* (4.25/10 = 0.425 must not be seen as within a cent of                   
038200* 0.42 or 0.43).                                                          
038300*                                                                         
038400     compute  WS-Shift-X10   = Tab-Amount (WS-Match-Ix) * 10.             
038500     compute  WS-Shift-Div10 = Tab-Amount (WS-Match-Ix) / 10.             
038600*                                                                         
038700     compute  WS-Abs-Shift-A = WS-Shift-X10   - Det-Proc-Amount.          
038800     if       WS-Abs-Shift-A  is negative                                 
038900              compute WS-Abs-Shift-A = zero - WS-Abs-Shift-A.             
039000*                                                                         
039100     compute  WS-Abs-Shift-B = WS-Shift-Div10 - Det-Proc-Amount.          
039200     if       WS-Abs-Shift-B  is negative                                 
039300              compute WS-Abs-Shift-B = zero - WS-Abs-Shift-B.             
039400*                                                                         
039500     if       WS-Abs-Shift-A  <  0.01                                     
039600       or     WS-Abs-Shift-B  <  0.01                                     
039700              move  WS-Abs-Shift-A-U (1:9)                                
039800                       to  WS-Console-Line (19:9)                         
039900              display  "GCRECON DECIMAL SHIFT on "                        
040000                                Prc-Reference-Id (1:12)                   
040100                                WS-Console-Line (19:9)                    
040200              set  Det-Discr-Decimal-Shift  to  true                      
040300              add  1  to  Sum-Decimal-Shift-Cnt                           
040400              go to ba027-Exit.                                           
040500*                                                                         
040600     move     WS-Abs-Diff2-U       to  WS-Console-Line (19:9).            
040700     display  "GCRECON AMOUNT DISCREPANCY on "                            
040800                       Prc-Reference-Id (1:12)                            
040900                       WS-Console-Line (19:9).                            
041000     set      Det-Discr-Amount  to  true.                                 
041100     add      1  to  Sum-Other-Amount-Cnt.                                
041200*                                                                         
041300 ba027-Exit.                                                              
041400     exit.                                                                
041500*                                                                         
041600 ba030-Sweep-Unmatched.                                                   
041700*                                                                         
041800* Every POS table entry never claimed by a processor record               
041900* becomes a MISSING IN PROCESSOR orphan, written in table                 
042000* order (see the .01 change note above).                                  
042100*                                                                         
042200     move     zero  to  Tab-Search-Ix.                                    
042300*                                                                         
042400     perform  ba031-Sweep-One-Entry                                       
042500              varying  Tab-Search-Ix  from 1 by 1                         
042600              until    Tab-Search-Ix > Tab-Loaded-Count.                  
042700*                                                                         
042800     close    GC-Det-File.                                                
042900*                                                                         
043000 ba030-Exit.                                                              
043100     exit.                                                                
043200*                                                                         
043300 ba031-Sweep-One-Entry.                                                   
043400     if       Tab-Not-Matched (Tab-Search-Ix)                             
043500              move  Tab-Transaction-Id (Tab-Search-Ix)                    
043600                            to  Det-Pos-Transaction-Id                    
043700              move  spaces  to  Det-Proc-Transaction-Id                   
043800              move  Tab-Card-Id (Tab-Search-Ix)  to  Det-Card-Id          
043900              move  Tab-Amount (Tab-Search-Ix)                            
044000                            to  Det-Pos-Amount                            
044100              move  zero                                                  
044200                            to  Det-Proc-Amount                           
044300              move  Tab-Amount (Tab-Search-Ix)                            
044400                            to  Det-Amount-Diff                           
044500              set   Det-Discr-Miss-In-Proc  to  true                      
044600              add   1  to  Sum-Missing-In-Proc-Cnt                        
044700              write GC-Det-Record.                                        
044800*                                                                         
044900 ba040-Compute-Final.                                                     
045000*                                                                         
045100* PERFECT-MATCH-COUNT is not kept live through the run - it               
045200* is derived here, matched pairs less the two discrepancy                 
045300* counts, exactly as the spec lays the figure out.                        
045400*                                                                         
045500     compute  Sum-Net-Amount-Diff = Sum-Pos-Amount-Total                  
045600                                     - Sum-Proc-Amount-Total.             
045700*                                                                         
045800     compute  Sum-Perfect-Match-Cnt =                                     
045900                       Sum-Total-Proc-Count                               
046000                       - Sum-Missing-In-Pos-Cnt                           
046100                       - Sum-Decimal-Shift-Cnt                            
046200                       - Sum-Other-Amount-Cnt.                            
046300*                                                                         
046400 ba040-Exit.                                                              
046500     exit.                                                                
046600*                                                                         
046700 ba050-Write-Report.                                                      
046800*                                                                         
046900     open     output  GC-Summary-File.                                    
047000     if       Gc-Summary-File-Status  not = "00"                          
047100              display  "GCRECON cannot open SUMFILE, status "             
047200                                  Gc-Summary-File-Status                  
047300              go to ba050-Exit.                                           
047400*                                                                         
047500     move     spaces  to  GC-Rpt-Line.                                    
047600     move     "TRANSACTION RECONCILIATION SUMMARY" to GC-Rpt-Line.        
047700     write    GC-Summary-Record  from  GC-Rpt-Line.                       
047800     display  GC-Rpt-Line.                                                
047900*                                                                         
048000     move     spaces  to  GC-Rpt-Line.                                    
048100     move     "=================================" to GC-Rpt-Line.         
048200     write    GC-Summary-Record  from  GC-Rpt-Line.                       
048300     display  GC-Rpt-Line.                                                
048400*                                                                         
048500     move     spaces  to  GC-Rpt-Line.                                    
048600     move     "TOTAL POS TRANSACTIONS:"       to  Rpt-Label.              
048700     move     Sum-Total-Pos-Count                                         
048800                                to  WS-Rpt-Count-Edit.                    
048900     move     WS-Rpt-Count-Edit               to  Rpt-Value.              
049000     write    GC-Summary-Record  from  GC-Rpt-Line.                       
049100     display  GC-Rpt-Line.                                                
049200*                                                                         
049300     move     spaces  to  GC-Rpt-Line.                                    
049400     move     "TOTAL PROCESSOR TRANSACTIONS:"  to  Rpt-Label.             
049500     move     Sum-Total-Proc-Count                                        
049600                                to  WS-Rpt-Count-Edit.                    
049700     move     WS-Rpt-Count-Edit               to  Rpt-Value.              
049800     write    GC-Summary-Record  from  GC-Rpt-Line.                       
049900     display  GC-Rpt-Line.                                                
050000*                                                                         
050100     move     spaces  to  GC-Rpt-Line.                                    
050200     move     "POS AMOUNT TOTAL:"              to  Rpt-Label.             
050300     move     Sum-Pos-Amount-Total                                        
050400                                to  WS-Rpt-Money-Edit.                    
050500     move     WS-Rpt-Money-Edit               to  Rpt-Value.              
050600     write    GC-Summary-Record  from  GC-Rpt-Line.                       
050700     display  GC-Rpt-Line.                                                
050800*                                                                         
050900     move     spaces  to  GC-Rpt-Line.                                    
051000     move     "PROCESSOR AMOUNT TOTAL:"        to  Rpt-Label.             
051100     move     Sum-Proc-Amount-Total                                       
051200                                to  WS-Rpt-Money-Edit.                    
051300     move     WS-Rpt-Money-Edit               to  Rpt-Value.              
051400     write    GC-Summary-Record  from  GC-Rpt-Line.                       
051500     display  GC-Rpt-Line.                                                
051600*                                                                         
051700     move     spaces  to  GC-Rpt-Line.                                    
051800     move     "NET AMOUNT DIFFERENCE:"         to  Rpt-Label.             
051900     move     Sum-Net-Amount-Diff                                         
052000                                to  WS-Rpt-Money-Edit.                    
052100     move     WS-Rpt-Money-Edit               to  Rpt-Value.              
052200     write    GC-Summary-Record  from  GC-Rpt-Line.                       
052300     display  GC-Rpt-Line.                                                
052400*                                                                         
052500     move     spaces  to  GC-Rpt-Line.                                    
052600     move     "MISSING IN PROCESSOR:"          to  Rpt-Label.             
052700     move     Sum-Missing-In-Proc-Cnt                                     
052800                                to  WS-Rpt-Count-Edit.                    
052900     move     WS-Rpt-Count-Edit               to  Rpt-Value.              
053000     write    GC-Summary-Record  from  GC-Rpt-Line.                       
053100     display  GC-Rpt-Line.                                                
053200*                                                                         
053300     move     spaces  to  GC-Rpt-Line.                                    
053400     move     "MISSING IN POS:"                to  Rpt-Label.             
053500     move     Sum-Missing-In-Pos-Cnt                                      
053600                                to  WS-Rpt-Count-Edit.                    
053700     move     WS-Rpt-Count-Edit               to  Rpt-Value.              
053800     write    GC-Summary-Record  from  GC-Rpt-Line.                       
053900     display  GC-Rpt-Line.                                                
054000*                                                                         
054100     move     spaces  to  GC-Rpt-Line.                                    
054200     move     "DECIMAL SHIFT ERRORS:"          to  Rpt-Label.             
054300     move     Sum-Decimal-Shift-Cnt                                       
054400                                to  WS-Rpt-Count-Edit.                    
054500     move     WS-Rpt-Count-Edit               to  Rpt-Value.              
054600     write    GC-Summary-Record  from  GC-Rpt-Line.                       
054700     display  GC-Rpt-Line.                                                
054800*                                                                         
054900     move     spaces  to  GC-Rpt-Line.                                    
055000     move     "OTHER AMOUNT DISCREPANCIES:"    to  Rpt-Label.             
055100     move     Sum-Other-Amount-Cnt                                        
055200                                to  WS-Rpt-Count-Edit.                    
055300     move     WS-Rpt-Count-Edit               to  Rpt-Value.              
055400     write    GC-Summary-Record  from  GC-Rpt-Line.                       
055500     display  GC-Rpt-Line.                                                
055600*                                                                         
055700     move     spaces  to  GC-Rpt-Line.                                    
055800     move     "PERFECTLY MATCHED:"             to  Rpt-Label.             
055900     move     Sum-Perfect-Match-Cnt                                       
056000                                to  WS-Rpt-Count-Edit.                    
056100     move     WS-Rpt-Count-Edit               to  Rpt-Value.              
056200     write    GC-Summary-Record  from  GC-Rpt-Line.                       
056300     display  GC-Rpt-Line.                                                
056400*                                                                         
056500     close    GC-Summary-File.                                            
056600*                                                                         
056700 ba050-Exit.                                                              
056800     exit.                                                                
056900*                                                                         

000100*****************************************************                     
000200*                                                    *                    
000300*  Record Definition For Gift Card Processor File   *                     
000400*                                                    *                    
000500*     Uses Prc-Reference-Id to match back to POS    *                     
000600*****************************************************                     
000700* File size 193 bytes, line sequential, 1 rec/txn.                        
000800*                                                                         
000900* Settlement-side (external payment processor) half                       
001000* of the nightly reconciliation match.  Prc-Reference-                    
001100* Id carries the POS Transaction-Id being settled -                       
001200* that is the match key, NOT Prc-Transaction-Id which                     
001300* is the processor's own number for the same event.                       
001400*                                                                         
001500* 09/12/25 vbc - Created for the GC (Gift Card) module.                   
001600* 12/12/25 vbc - Widened filler by 9 after processor                      
001700*                supplied a longer sample extract.                        
001800*                                                                         
001900 01  GC-Prc-Record.                                                       
002000     03  Prc-Transaction-Id       pic x(30).                              
002100*        The processor's own id, e.g. TX-PROC-nnnn.                       
002200     03  Prc-Reference-Id         pic x(30).                              
002300*        = the settling Pos-Transaction-Id.  Match key.                   
002400     03  Prc-Card-Id              pic x(25).                              
002500     03  Prc-Amount               pic s9(7)v99.                           
002600*        Settled amount - may differ from Pos-Amount.                     
002700     03  Prc-Type                 pic x(12).                              
002800*        Same domain of values as Pos-Type.                               
002900     03  Prc-Processed-At         pic 9(14).                              
003000*        YYYYMMDDHHMMSS, processor settlement clock.                      
003100     03  Prc-Processed-At-R  redefines Prc-Processed-At.                  
003200         05  Prc-Pa-Ccyy          pic 9(4).                               
003300         05  Prc-Pa-Mm            pic 9(2).                               
003400         05  Prc-Pa-Dd            pic 9(2).                               
003500         05  Prc-Pa-Hh            pic 9(2).                               
003600         05  Prc-Pa-Mi            pic 9(2).                               
003700         05  Prc-Pa-Ss            pic 9(2).                               
003800     03  Prc-Merchant-Id          pic x(10).                              
003900*        Store id as known to the processor.                              
004000     03  Prc-Terminal-Id          pic x(8).                               
004100     03  Prc-Batch-Id             pic x(30).                              
004200     03  Prc-Auth-Code            pic x(6).                               
004300     03  Prc-Status               pic x(10).                              
004400         88  Prc-Status-Settled       value "SETTLED   ".                 
004500     03  filler                   pic x(9).                               
004600*        Spare for future processor extract growth.                       
004700*                                                                         

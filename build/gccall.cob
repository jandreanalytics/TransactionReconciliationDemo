000100* Shared Linkage for GC module inter-program calls.                       
000200* Cut down from the system-wide WS-Calling-Data block                     
000300* to just what GC010/GC020 need - this suite has no                       
000400* menu chain to hand extra context through.                               
000500*                                                                         
000600* 10/12/25 vbc - Created, trimmed from wscall.cob.                        
000700* 17/12/25 vbc - Added Gc-Function-Code for GC020's                       
000800*                three-way entry (hours/weekend/delay).                   
000900*                                                                         
001000 01  GC-Calling-Data.                                                     
001100     03  Gc-Function-Code         pic x.                                  
001200         88  Gc-Function-Hours        value "H".                          
001300         88  Gc-Function-Weekend      value "W".                          
001400         88  Gc-Function-Delay        value "D".                          
001500     03  Gc-Return-Code           pic 9.                                  
001600         88  Gc-Return-Ok             value 0.                            
001700         88  Gc-Return-Invalid        value 9.                            
001800     03  filler                   pic x(4).                               
001900*                                                                         

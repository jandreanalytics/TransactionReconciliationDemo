000100*****************************************************                     
000200*                                                    *                    
000300*  Record Definition For Reconciliation Detail File *                     
000400*                                                    *                    
000500*     One record per reconciled pair or orphan      *                     
000600*****************************************************                     
000700* File size 132 bytes exactly, line sequential.                           
000800*                                                                         
000900* Written by gcrecon for every processor record (in                       
001000* processor-file order) and then for every POS record                     
001100* left unmatched after the processor file is exhausted                    
001200* (in POS-table order) - see gcrecon para ba020/ba030.                    
001300*                                                                         
001400* 09/12/25 vbc - Created for the GC (Gift Card) module.                   
001500* 13/12/25 vbc - Det-Discrepancy-Type 88-levels added                     
001600*                to match the four classifications plus                   
001700*                the no-discrepancy case.                                 
001800* 22/12/25 vbc - Removed a spare filler byte queried by                   
001900*                QA - the seven fields below already run                  
002000*                to 132 with nothing left over to pad.                    
002100*                                                                         
002200 01  GC-Det-Record.                                                       
002300     03  Det-Pos-Transaction-Id   pic x(30).                              
002400*        Spaces when this pair is Missing In Pos.                         
002500     03  Det-Proc-Transaction-Id  pic x(30).                              
002600*        Spaces when this pair is Missing In Processor.                   
002700     03  Det-Card-Id              pic x(25).                              
002800*        From whichever side of the pair is present.                      
002900     03  Det-Pos-Amount           pic s9(7)v99.                           
003000*        Zero when missing in POS.                                        
003100     03  Det-Proc-Amount          pic s9(7)v99.                           
003200*        Zero when missing in processor.                                  
003300     03  Det-Amount-Diff          pic s9(7)v99.                           
003400*        Pos amount less Proc amount.  Only meaningful                    
003500*        when both sides of the pair are present.                         
003600     03  Det-Discrepancy-Type     pic x(20).                              
003700         88  Det-Discr-None        value "NONE                ".          
003800         88  Det-Discr-Miss-In-Proc value                                 
003900                    "MISSING IN PROCESSOR".                               
004000         88  Det-Discr-Miss-In-Pos value                                  
004100                    "MISSING IN POS      ".                               
004200         88  Det-Discr-Decimal-Shift value                                
004300                    "DECIMAL SHIFT       ".                               
004400         88  Det-Discr-Amount      value                                  
004500                    "AMOUNT DISCREPANCY  ".                               
004600*        No filler follows - the seven fields above run                   
004700*        to exactly 132 bytes with no byte left to spare.                 
004800*                                                                         
